000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RATECALC.
000300 AUTHOR.        J R SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03-14-92.
000600 DATE-COMPILED. 03-14-92.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO PRICE PENDING COURIER DELIVERIES.  RATECALC   *
001100*  READS THE RATERULE PRICING RULE FILE ONCE INTO A WORKING      *
001200*  STORAGE TABLE, THEN READS THE DELVIN FILE OF PENDING          *
001300*  DELIVERIES ONE RECORD AT A TIME, SCANS THE RULE TABLE IN      *
001400*  FILE ORDER FOR THE BASE RATE, THE PER-KM RATE, AND FOUR       *
001500*  SURCHARGES (URGENT, AFTER-HOURS, WEEKEND, WEIGHT, DISTANCE),  *
001600*  COMPUTES THE SUBTOTAL, TAX AND TOTAL FOR EACH DELIVERY, AND   *
001700*  WRITES ONE DELVOUT RECORD PER DELIVERY.  A RUN-TOTAL SUMMARY  *
001800*  IS DISPLAYED TO SYSOUT AT END OF JOB.                         *
001900******************************************************************
002000*                       CHANGE LOG                               *
002100******************************************************************
002200* 03-14-92  JRS  ORIGINAL PROGRAM - REPLACES THE MANUAL RATE     *
002300*                SHEET LOOKUP PREVIOUSLY DONE BY DISPATCH.       *
002400* 07-02-92  JRS  ADDED CUSTOMER-TYPE AND PRIORITY-LEVEL TO THE   *
002500*                RULE MATCH TEST - RULES WERE MATCHING TOO       *
002600*                BROADLY FOR MEDICAL-FACILITY CUSTOMERS.         *
002700* 11-19-93  MTK  ADDED WEIGHT-SURCHARGE AND DISTANCE-SURCHARGE   *
002800*                LOOKUPS PER BILLING REQUEST B-1147.             *
002900* 02-08-94  MTK  FIXED DISTANCE-CHARGE ROUNDING - WAS TRUNCATING *
003000*                INSTEAD OF ROUNDING HALF-UP.                    *
003100* 08-22-95  JRS  RAISED RULE TABLE SIZE, SEE COPYBOOK RATERULE.  *
003200* 01-30-96  DLW  ADDED VALID-FROM/VALID-UNTIL DATE WINDOW CHECK  *
003300*                TO EVERY RULE SCAN - RULES NOW EXPIRE.          *
003400* 06-11-97  DLW  CORRECTED DEFAULT PER-KM-RATE FROM 1.25 TO      *
003500*                1.20 PER REVISED RATE CARD.                    *
003600* 09-03-98  JRS  Y2K REMEDIATION - DELIVERY-DATE AND RULE        *
003700*                VALID-FROM/VALID-UNTIL CONVERTED FROM YYMMDD    *
003800*                TO CCYYMMDD THROUGHOUT.                        *
003900* 02-17-99  JRS  Y2K REMEDIATION - VERIFIED WINDOW COMPARES      *
004000*                AGAINST CCYYMMDD FIELDS, NO SLIDING WINDOW      *
004100*                LOGIC WAS IN USE, NONE REQUIRED.                *
004200* 05-05-00  MTK  ADDED UPSI-0 TRACE SWITCH FOR PARALLEL-RUN      *
004300*                VERIFICATION AGAINST THE OLD RATE SHEETS.       *
004400* 10-14-01  DLW  REQUEST R-2289 - AFTER-HOURS WINDOW CONFIRMED   *
004500*                AS STRICTLY BEFORE 0800 / STRICTLY AFTER 1800.  *
004600******************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON  STATUS IS RATE-TRACE-MODE
005600             OFF STATUS IS RATE-NORMAL-MODE.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT PRICING-RULE-FILE
006200            ASSIGN       TO UT-S-RATERULE
006300            ACCESS MODE  IS SEQUENTIAL
006400            FILE STATUS  IS RULEFILE-STATUS.
006500*
006600     SELECT DELIVERY-FILE
006700            ASSIGN       TO UT-S-DELVIN
006800            ACCESS MODE  IS SEQUENTIAL
006900            FILE STATUS  IS DELVFILE-STATUS.
007000*
007100     SELECT PRICED-DELIVERY-FILE
007200            ASSIGN       TO UT-S-DELVOUT
007300            ACCESS MODE  IS SEQUENTIAL
007400            FILE STATUS  IS PRICEOUT-STATUS.
007500*
007600 DATA DIVISION.
007700*
007800 FILE SECTION.
007900*
008000 FD  PRICING-RULE-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 132 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS RR-INPUT-RECORD.
008600 01  RR-INPUT-RECORD                  PIC X(132).
008700*
008800 FD  DELIVERY-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 80 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS DV-INPUT-RECORD.
009400 01  DV-INPUT-RECORD                  PIC X(80).
009500*
009600 FD  PRICED-DELIVERY-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 110 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS PD-OUTPUT-RECORD.
010200 01  PD-OUTPUT-RECORD                 PIC X(110).
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600 01  FILE-STATUS-CODES.
010700     05  RULEFILE-STATUS              PIC X(2)  VALUE SPACES.
010800         88  RULEFILE-OK                         VALUE '00'.
010900     05  DELVFILE-STATUS              PIC X(2)  VALUE SPACES.
011000         88  DELVFILE-OK                         VALUE '00'.
011100     05  PRICEOUT-STATUS              PIC X(2)  VALUE SPACES.
011200         88  PRICEOUT-OK                         VALUE '00'.
011300     05  FILLER                       PIC X(1)  VALUE SPACES.
011400*
011500 01  PROGRAM-INDICATOR-SWITCHES.
011600     05  WS-EOF-RULE-SW               PIC X(3)  VALUE 'NO '.
011700         88  EOF-RULE                            VALUE 'YES'.
011800     05  WS-EOF-DELV-SW               PIC X(3)  VALUE 'NO '.
011900         88  EOF-DELIVERY                        VALUE 'YES'.
012000     05  WS-BASE-FOUND-SW             PIC X(3)  VALUE SPACES.
012100         88  BASE-RATE-FOUND                     VALUE 'YES'.
012200     05  WS-PERKM-FOUND-SW            PIC X(3)  VALUE SPACES.
012300         88  PERKM-RATE-FOUND                    VALUE 'YES'.
012400     05  WS-URGENT-FOUND-SW           PIC X(3)  VALUE SPACES.
012500         88  URGENT-RULE-FOUND                   VALUE 'YES'.
012600     05  WS-AFTHRS-FOUND-SW           PIC X(3)  VALUE SPACES.
012700         88  AFTHRS-RULE-FOUND                   VALUE 'YES'.
012800     05  WS-WEEKEND-FOUND-SW          PIC X(3)  VALUE SPACES.
012900         88  WEEKEND-RULE-FOUND                  VALUE 'YES'.
013000     05  WS-WEIGHT-FOUND-SW           PIC X(3)  VALUE SPACES.
013100         88  WEIGHT-RULE-FOUND                   VALUE 'YES'.
013200     05  WS-DISTANCE-FOUND-SW         PIC X(3)  VALUE SPACES.
013300         88  DISTANCE-RULE-FOUND                 VALUE 'YES'.
013400     05  FILLER                       PIC X(1)  VALUE SPACES.
013500*
013600 01  WS-ACCUMULATORS.
013700*    RECORD COUNTS - KEPT BINARY PER SHOP STANDARD
013800     05  WS-RULE-READ-CTR             PIC S9(7) COMP SYNC
013900                                                 VALUE 0.
014000     05  WS-DELV-READ-CTR             PIC S9(7) COMP SYNC
014100                                                 VALUE 0.
014200     05  WS-DELV-WRTN-CTR             PIC S9(7) COMP SYNC
014300                                                 VALUE 0.
014400*    DOLLAR TOTALS - KEPT ZONED, NOT PACKED, PER SHOP STANDARD
014500     05  WS-GRAND-TOTAL-AMT           PIC S9(9)V99
014600                                                 VALUE ZERO.
014700     05  FILLER                       PIC X(1)  VALUE SPACES.
014800*
014900     COPY RATERULE.
015000*
015100 01  WS-DELIVERY-REC.
015200     05  DELIVERY-ID-IN               PIC 9(9).
015300     05  CUSTOMER-ID-IN                PIC 9(9).
015400     05  CUSTOMER-TYPE-IN              PIC X(16).
015500     05  PRIORITY-LEVEL-IN             PIC X(8).
015600         88  PRIORITY-IS-URGENT                  VALUE 'URGENT'.
015700     05  DISTANCE-KM-IN                PIC S9(5)V99.
015800     05  WEIGHT-KG-IN                  PIC S9(5)V99.
015900     05  DELIVERY-DATE-IN              PIC 9(8).
016000     05  DELIVERY-DATE-CCYYMMDD REDEFINES DELIVERY-DATE-IN.
016100         10  DV-CC-IN                  PIC 9(2).
016200         10  DV-YY-IN                  PIC 9(2).
016300         10  DV-MM-IN                  PIC 9(2).
016400         10  DV-DD-IN                  PIC 9(2).
016500     05  DELIVERY-TIME-IN              PIC 9(4).
016600     05  DELIVERY-TIME-HHMM REDEFINES DELIVERY-TIME-IN.
016700         10  DV-HOUR-IN                PIC 9(2).
016800         10  DV-MINUTE-IN              PIC 9(2).
016900     05  DAY-OF-WEEK-IN                PIC 9(1).
017000         88  DAY-IS-SATURDAY                     VALUE 6.
017100         88  DAY-IS-SUNDAY                       VALUE 7.
017200     05  FILLER                        PIC X(11).
017300*
017400 01  WS-PRICED-DELIVERY-REC.
017500     05  DELIVERY-ID-OUT               PIC 9(9).
017600     05  BASE-RATE-OUT                 PIC S9(7)V99.
017700     05  PER-KM-RATE-OUT               PIC S9(7)V99.
017800     05  DISTANCE-CHARGE-OUT           PIC S9(7)V99.
017900     05  URGENT-SURCHARGE-OUT          PIC S9(7)V99.
018000     05  AFTHRS-SURCHARGE-OUT          PIC S9(7)V99.
018100     05  WEEKEND-SURCHARGE-OUT         PIC S9(7)V99.
018200     05  WEIGHT-SURCHARGE-OUT          PIC S9(7)V99.
018300     05  DISTANCE-SURCHARGE-OUT        PIC S9(7)V99.
018400     05  SUBTOTAL-OUT                  PIC S9(7)V99.
018500     05  TAX-AMOUNT-OUT                PIC S9(7)V99.
018600     05  TOTAL-AMOUNT-OUT              PIC S9(7)V99.
018700     05  FILLER                        PIC X(2)  VALUE SPACES.
018800*
018900 01  DISPLAY-LINE.
019000     05  DISP-MESSAGE                  PIC X(40).
019100     05  DISP-VALUE                    PIC ZZZ,ZZZ,ZZ9.
019200     05  FILLER                        PIC X(5)  VALUE SPACES.
019300*
019400 01  WS-TOTAL-DISPLAY-LINE.
019500     05  FILLER                        PIC X(30)
019600             VALUE 'GRAND TOTAL OF TOTAL-AMOUNT: '.
019700     05  WS-GRAND-TOTAL-ED             PIC Z,ZZZ,ZZZ,ZZ9.99-.
019800     05  FILLER                        PIC X(10) VALUE SPACES.
019900*
020000 PROCEDURE DIVISION.
020100*
020200 000-MAINLINE.
020300*
020400     PERFORM 900-OPEN-FILES THRU 900-EXIT.
020500     PERFORM 150-LOAD-RULE-TABLE THRU 150-EXIT.
020600     PERFORM 800-READ-DELIVERY-FILE THRU 800-EXIT.
020700     PERFORM 200-PRICE-ALL-DELIVERIES THRU 200-EXIT
020800         UNTIL EOF-DELIVERY.
020900     PERFORM 950-DISPLAY-RUN-TOTALS THRU 950-EXIT.
021000     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
021100     MOVE ZERO TO RETURN-CODE.
021200     GOBACK.
021300*
021400 150-LOAD-RULE-TABLE.
021500*
021600     MOVE 'NO ' TO WS-EOF-RULE-SW.
021700     SET RULE-NDX TO 1.
021800     PERFORM 160-READ-ONE-RULE THRU 160-EXIT
021900         UNTIL EOF-RULE OR RULE-NDX > WS-MAX-RULES.
022000     SET RULE-NDX DOWN BY 1.
022100     SET WS-RULE-COUNT TO RULE-NDX.
022200*
022300 150-EXIT.
022400     EXIT.
022500*
022600 160-READ-ONE-RULE.
022700*
022800     READ PRICING-RULE-FILE INTO RULE-TABLE-ENTRY(RULE-NDX)
022900         AT END  MOVE 'YES' TO WS-EOF-RULE-SW
023000                 GO TO 160-EXIT.
023100     ADD 1 TO WS-RULE-READ-CTR.
023200     SET RULE-NDX UP BY 1.
023300*
023400 160-EXIT.
023500     EXIT.
023600*
023700 200-PRICE-ALL-DELIVERIES.
023800*
023900     PERFORM 210-PRICE-ONE-DELIVERY THRU 210-EXIT.
024000     PERFORM 800-READ-DELIVERY-FILE THRU 800-EXIT.
024100*
024200 200-EXIT.
024300     EXIT.
024400*
024500 210-PRICE-ONE-DELIVERY.
024600*
024700     INITIALIZE WS-PRICED-DELIVERY-REC.
024800     MOVE DELIVERY-ID-IN TO DELIVERY-ID-OUT.
024900     PERFORM 220-FIND-BASE-RATE THRU 220-EXIT.
025000     PERFORM 230-FIND-PER-KM-RATE THRU 230-EXIT.
025100     PERFORM 240-CALC-DISTANCE-CHARGE THRU 240-EXIT.
025200     IF PRIORITY-IS-URGENT
025300         PERFORM 250-FIND-URGENT-SURCHG THRU 250-EXIT
025400     ELSE
025500         MOVE ZERO TO URGENT-SURCHARGE-OUT.
025600     IF DELIVERY-TIME-IN < 0800 OR DELIVERY-TIME-IN > 1800
025700         PERFORM 260-FIND-AFTHRS-SURCHG THRU 260-EXIT
025800     ELSE
025900         MOVE ZERO TO AFTHRS-SURCHARGE-OUT.
026000     IF DAY-IS-SATURDAY OR DAY-IS-SUNDAY
026100         PERFORM 270-FIND-WEEKEND-SURCHG THRU 270-EXIT
026200     ELSE
026300         MOVE ZERO TO WEEKEND-SURCHARGE-OUT.
026400     IF WEIGHT-KG-IN > 10.00
026500         PERFORM 280-FIND-WEIGHT-SURCHG THRU 280-EXIT.
026600     IF DISTANCE-KM-IN > 50.00
026700         PERFORM 290-FIND-DISTANCE-SURCHG THRU 290-EXIT.
026800     PERFORM 298-COMPUTE-DELIVERY-TOTALS THRU 298-EXIT.
026900     PERFORM 850-WRITE-PRICED-DELIVERY THRU 850-EXIT.
027000*
027100 210-EXIT.
027200     EXIT.
027300*
027400 220-FIND-BASE-RATE.
027500*
027600     MOVE SPACES TO WS-BASE-FOUND-SW.
027700     SET RULE-NDX TO 1.
027800     PERFORM 225-SCAN-BASE-RATE THRU 225-EXIT
027900         UNTIL RULE-NDX > WS-RULE-COUNT OR BASE-RATE-FOUND.
028000     IF BASE-RATE-FOUND
028100         MOVE RULE-VALUE-TB(RULE-NDX) TO BASE-RATE-OUT
028200     ELSE
028300         MOVE 15.00 TO BASE-RATE-OUT.
028400*
028500 220-EXIT.
028600     EXIT.
028700*
028800 225-SCAN-BASE-RATE.
028900*
029000     IF TB-IS-BASE-RATE(RULE-NDX)
029100       AND RULE-IS-ACTIVE-TB(RULE-NDX)
029200       AND DELIVERY-DATE-IN NOT LESS THAN VALID-FROM-TB(RULE-NDX)
029300       AND DELIVERY-DATE-IN NOT GREATER THAN
029400                                   VALID-UNTIL-TB(RULE-NDX)
029500       AND (CUSTOMER-ID-TB(RULE-NDX) = ZERO OR
029600            CUSTOMER-ID-TB(RULE-NDX) = CUSTOMER-ID-IN)
029700       AND (CUSTOMER-TYPE-TB(RULE-NDX) = SPACES OR
029800            CUSTOMER-TYPE-TB(RULE-NDX) = CUSTOMER-TYPE-IN)
029900       AND (PRIORITY-LEVEL-TB(RULE-NDX) = SPACES OR
030000            PRIORITY-LEVEL-TB(RULE-NDX) = PRIORITY-LEVEL-IN)
030100         MOVE 'YES' TO WS-BASE-FOUND-SW
030200     ELSE
030300         SET RULE-NDX UP BY 1.
030400*
030500 225-EXIT.
030600     EXIT.
030700*
030800 230-FIND-PER-KM-RATE.
030900*
031000     MOVE SPACES TO WS-PERKM-FOUND-SW.
031100     SET RULE-NDX TO 1.
031200     PERFORM 235-SCAN-PER-KM-RATE THRU 235-EXIT
031300         UNTIL RULE-NDX > WS-RULE-COUNT OR PERKM-RATE-FOUND.
031400     IF PERKM-RATE-FOUND
031500         MOVE RULE-VALUE-TB(RULE-NDX) TO PER-KM-RATE-OUT
031600     ELSE
031700         MOVE 1.20 TO PER-KM-RATE-OUT.
031800*
031900 230-EXIT.
032000     EXIT.
032100*
032200 235-SCAN-PER-KM-RATE.
032300*
032400     IF TB-IS-PER-KM-RATE(RULE-NDX)
032500       AND RULE-IS-ACTIVE-TB(RULE-NDX)
032600       AND DELIVERY-DATE-IN NOT LESS THAN VALID-FROM-TB(RULE-NDX)
032700       AND DELIVERY-DATE-IN NOT GREATER THAN
032800                                   VALID-UNTIL-TB(RULE-NDX)
032900       AND (CUSTOMER-ID-TB(RULE-NDX) = ZERO OR
033000            CUSTOMER-ID-TB(RULE-NDX) = CUSTOMER-ID-IN)
033100       AND (CUSTOMER-TYPE-TB(RULE-NDX) = SPACES OR
033200            CUSTOMER-TYPE-TB(RULE-NDX) = CUSTOMER-TYPE-IN)
033300       AND (PRIORITY-LEVEL-TB(RULE-NDX) = SPACES OR
033400            PRIORITY-LEVEL-TB(RULE-NDX) = PRIORITY-LEVEL-IN)
033500       AND (TB-MIN-DIST-NO-BOUND(RULE-NDX) OR
033600            DISTANCE-KM-IN NOT LESS THAN
033700                               MIN-DISTANCE-KM-TB(RULE-NDX))
033800       AND (TB-MAX-DIST-NO-BOUND(RULE-NDX) OR
033900            DISTANCE-KM-IN NOT GREATER THAN
034000                               MAX-DISTANCE-KM-TB(RULE-NDX))
034100         MOVE 'YES' TO WS-PERKM-FOUND-SW
034200     ELSE
034300         SET RULE-NDX UP BY 1.
034400*
034500 235-EXIT.
034600     EXIT.
034700*
034800 240-CALC-DISTANCE-CHARGE.
034900*
035000     COMPUTE DISTANCE-CHARGE-OUT ROUNDED =
035100         PER-KM-RATE-OUT * DISTANCE-KM-IN.
035200*
035300 240-EXIT.
035400     EXIT.
035500*
035600 250-FIND-URGENT-SURCHG.
035700*
035800     MOVE SPACES TO WS-URGENT-FOUND-SW.
035900     SET RULE-NDX TO 1.
036000     PERFORM 255-SCAN-URGENT-SURCHG THRU 255-EXIT
036100         UNTIL RULE-NDX > WS-RULE-COUNT OR URGENT-RULE-FOUND.
036200     IF URGENT-RULE-FOUND
036300         MOVE RULE-VALUE-TB(RULE-NDX) TO URGENT-SURCHARGE-OUT
036400     ELSE
036500         MOVE 5.00 TO URGENT-SURCHARGE-OUT.
036600*
036700 250-EXIT.
036800     EXIT.
036900*
037000 255-SCAN-URGENT-SURCHG.
037100*
037200     IF TB-IS-URGENT-SURCHG(RULE-NDX)
037300       AND RULE-IS-ACTIVE-TB(RULE-NDX)
037400       AND DELIVERY-DATE-IN NOT LESS THAN VALID-FROM-TB(RULE-NDX)
037500       AND DELIVERY-DATE-IN NOT GREATER THAN
037600                                   VALID-UNTIL-TB(RULE-NDX)
037700       AND (CUSTOMER-ID-TB(RULE-NDX) = ZERO OR
037800            CUSTOMER-ID-TB(RULE-NDX) = CUSTOMER-ID-IN)
037900       AND (CUSTOMER-TYPE-TB(RULE-NDX) = SPACES OR
038000            CUSTOMER-TYPE-TB(RULE-NDX) = CUSTOMER-TYPE-IN)
038100       AND (PRIORITY-LEVEL-TB(RULE-NDX) = SPACES OR
038200            PRIORITY-LEVEL-TB(RULE-NDX) = PRIORITY-LEVEL-IN)
038300         MOVE 'YES' TO WS-URGENT-FOUND-SW
038400     ELSE
038500         SET RULE-NDX UP BY 1.
038600*
038700 255-EXIT.
038800     EXIT.
038900*
039000 260-FIND-AFTHRS-SURCHG.
039100*
039200     MOVE SPACES TO WS-AFTHRS-FOUND-SW.
039300     SET RULE-NDX TO 1.
039400     PERFORM 265-SCAN-AFTHRS-SURCHG THRU 265-EXIT
039500         UNTIL RULE-NDX > WS-RULE-COUNT OR AFTHRS-RULE-FOUND.
039600     IF AFTHRS-RULE-FOUND
039700         MOVE RULE-VALUE-TB(RULE-NDX) TO AFTHRS-SURCHARGE-OUT
039800     ELSE
039900         MOVE 7.50 TO AFTHRS-SURCHARGE-OUT.
040000*
040100 260-EXIT.
040200     EXIT.
040300*
040400 265-SCAN-AFTHRS-SURCHG.
040500*
040600     IF TB-IS-AFTHRS-SURCHG(RULE-NDX)
040700       AND RULE-IS-ACTIVE-TB(RULE-NDX)
040800       AND DELIVERY-DATE-IN NOT LESS THAN VALID-FROM-TB(RULE-NDX)
040900       AND DELIVERY-DATE-IN NOT GREATER THAN
041000                                   VALID-UNTIL-TB(RULE-NDX)
041100       AND (CUSTOMER-ID-TB(RULE-NDX) = ZERO OR
041200            CUSTOMER-ID-TB(RULE-NDX) = CUSTOMER-ID-IN)
041300       AND (CUSTOMER-TYPE-TB(RULE-NDX) = SPACES OR
041400            CUSTOMER-TYPE-TB(RULE-NDX) = CUSTOMER-TYPE-IN)
041500       AND (PRIORITY-LEVEL-TB(RULE-NDX) = SPACES OR
041600            PRIORITY-LEVEL-TB(RULE-NDX) = PRIORITY-LEVEL-IN)
041700         MOVE 'YES' TO WS-AFTHRS-FOUND-SW
041800     ELSE
041900         SET RULE-NDX UP BY 1.
042000*
042100 265-EXIT.
042200     EXIT.
042300*
042400 270-FIND-WEEKEND-SURCHG.
042500*
042600     MOVE SPACES TO WS-WEEKEND-FOUND-SW.
042700     SET RULE-NDX TO 1.
042800     PERFORM 275-SCAN-WEEKEND-SURCHG THRU 275-EXIT
042900         UNTIL RULE-NDX > WS-RULE-COUNT OR WEEKEND-RULE-FOUND.
043000     IF WEEKEND-RULE-FOUND
043100         MOVE RULE-VALUE-TB(RULE-NDX) TO WEEKEND-SURCHARGE-OUT
043200     ELSE
043300         MOVE 10.00 TO WEEKEND-SURCHARGE-OUT.
043400*
043500 270-EXIT.
043600     EXIT.
043700*
043800 275-SCAN-WEEKEND-SURCHG.
043900*
044000     IF TB-IS-WEEKEND-SURCHG(RULE-NDX)
044100       AND RULE-IS-ACTIVE-TB(RULE-NDX)
044200       AND DELIVERY-DATE-IN NOT LESS THAN VALID-FROM-TB(RULE-NDX)
044300       AND DELIVERY-DATE-IN NOT GREATER THAN
044400                                   VALID-UNTIL-TB(RULE-NDX)
044500       AND (CUSTOMER-ID-TB(RULE-NDX) = ZERO OR
044600            CUSTOMER-ID-TB(RULE-NDX) = CUSTOMER-ID-IN)
044700       AND (CUSTOMER-TYPE-TB(RULE-NDX) = SPACES OR
044800            CUSTOMER-TYPE-TB(RULE-NDX) = CUSTOMER-TYPE-IN)
044900       AND (PRIORITY-LEVEL-TB(RULE-NDX) = SPACES OR
045000            PRIORITY-LEVEL-TB(RULE-NDX) = PRIORITY-LEVEL-IN)
045100         MOVE 'YES' TO WS-WEEKEND-FOUND-SW
045200     ELSE
045300         SET RULE-NDX UP BY 1.
045400*
045500 275-EXIT.
045600     EXIT.
045700*
045800 280-FIND-WEIGHT-SURCHG.
045900*
046000     MOVE SPACES TO WS-WEIGHT-FOUND-SW.
046100     SET RULE-NDX TO 1.
046200     PERFORM 285-SCAN-WEIGHT-SURCHG THRU 285-EXIT
046300         UNTIL RULE-NDX > WS-RULE-COUNT OR WEIGHT-RULE-FOUND.
046400     IF WEIGHT-RULE-FOUND
046500         MOVE RULE-VALUE-TB(RULE-NDX) TO WEIGHT-SURCHARGE-OUT.
046600*
046700 280-EXIT.
046800     EXIT.
046900*
047000 285-SCAN-WEIGHT-SURCHG.
047100*
047200     IF TB-IS-WEIGHT-SURCHG(RULE-NDX)
047300       AND RULE-IS-ACTIVE-TB(RULE-NDX)
047400       AND DELIVERY-DATE-IN NOT LESS THAN VALID-FROM-TB(RULE-NDX)
047500       AND DELIVERY-DATE-IN NOT GREATER THAN
047600                                   VALID-UNTIL-TB(RULE-NDX)
047700       AND (CUSTOMER-ID-TB(RULE-NDX) = ZERO OR
047800            CUSTOMER-ID-TB(RULE-NDX) = CUSTOMER-ID-IN)
047900       AND (CUSTOMER-TYPE-TB(RULE-NDX) = SPACES OR
048000            CUSTOMER-TYPE-TB(RULE-NDX) = CUSTOMER-TYPE-IN)
048100       AND (PRIORITY-LEVEL-TB(RULE-NDX) = SPACES OR
048200            PRIORITY-LEVEL-TB(RULE-NDX) = PRIORITY-LEVEL-IN)
048300       AND (TB-MIN-WEIGHT-NO-BOUND(RULE-NDX) OR
048400            WEIGHT-KG-IN NOT LESS THAN
048500                               MIN-WEIGHT-KG-TB(RULE-NDX))
048600       AND (TB-MAX-WEIGHT-NO-BOUND(RULE-NDX) OR
048700            WEIGHT-KG-IN NOT GREATER THAN
048800                               MAX-WEIGHT-KG-TB(RULE-NDX))
048900         MOVE 'YES' TO WS-WEIGHT-FOUND-SW
049000     ELSE
049100         SET RULE-NDX UP BY 1.
049200*
049300 285-EXIT.
049400     EXIT.
049500*
049600 290-FIND-DISTANCE-SURCHG.
049700*
049800     MOVE SPACES TO WS-DISTANCE-FOUND-SW.
049900     SET RULE-NDX TO 1.
050000     PERFORM 292-SCAN-DISTANCE-SURCHG THRU 292-EXIT
050100         UNTIL RULE-NDX > WS-RULE-COUNT OR DISTANCE-RULE-FOUND.
050200     IF DISTANCE-RULE-FOUND
050300         MOVE RULE-VALUE-TB(RULE-NDX) TO DISTANCE-SURCHARGE-OUT.
050400*
050500 290-EXIT.
050600     EXIT.
050700*
050800 292-SCAN-DISTANCE-SURCHG.
050900*
051000     IF TB-IS-DISTANCE-SURCHG(RULE-NDX)
051100       AND RULE-IS-ACTIVE-TB(RULE-NDX)
051200       AND DELIVERY-DATE-IN NOT LESS THAN VALID-FROM-TB(RULE-NDX)
051300       AND DELIVERY-DATE-IN NOT GREATER THAN
051400                                   VALID-UNTIL-TB(RULE-NDX)
051500       AND (CUSTOMER-ID-TB(RULE-NDX) = ZERO OR
051600            CUSTOMER-ID-TB(RULE-NDX) = CUSTOMER-ID-IN)
051700       AND (CUSTOMER-TYPE-TB(RULE-NDX) = SPACES OR
051800            CUSTOMER-TYPE-TB(RULE-NDX) = CUSTOMER-TYPE-IN)
051900       AND (PRIORITY-LEVEL-TB(RULE-NDX) = SPACES OR
052000            PRIORITY-LEVEL-TB(RULE-NDX) = PRIORITY-LEVEL-IN)
052100       AND (TB-MIN-DIST-NO-BOUND(RULE-NDX) OR
052200            DISTANCE-KM-IN NOT LESS THAN
052300                               MIN-DISTANCE-KM-TB(RULE-NDX))
052400       AND (TB-MAX-DIST-NO-BOUND(RULE-NDX) OR
052500            DISTANCE-KM-IN NOT GREATER THAN
052600                               MAX-DISTANCE-KM-TB(RULE-NDX))
052700         MOVE 'YES' TO WS-DISTANCE-FOUND-SW
052800     ELSE
052900         SET RULE-NDX UP BY 1.
053000*
053100 292-EXIT.
053200     EXIT.
053300*
053400 298-COMPUTE-DELIVERY-TOTALS.
053500*
053600     COMPUTE SUBTOTAL-OUT =
053700         BASE-RATE-OUT + DISTANCE-CHARGE-OUT +
053800         URGENT-SURCHARGE-OUT + AFTHRS-SURCHARGE-OUT +
053900         WEEKEND-SURCHARGE-OUT + WEIGHT-SURCHARGE-OUT +
054000         DISTANCE-SURCHARGE-OUT.
054100     COMPUTE TAX-AMOUNT-OUT ROUNDED = SUBTOTAL-OUT * 0.10.
054200     COMPUTE TOTAL-AMOUNT-OUT = SUBTOTAL-OUT + TAX-AMOUNT-OUT.
054300     ADD TOTAL-AMOUNT-OUT TO WS-GRAND-TOTAL-AMT.
054400*
054500 298-EXIT.
054600     EXIT.
054700*
054800 800-READ-DELIVERY-FILE.
054900*
055000     READ DELIVERY-FILE INTO WS-DELIVERY-REC
055100         AT END  MOVE 'YES' TO WS-EOF-DELV-SW
055200                 GO TO 800-EXIT.
055300     ADD 1 TO WS-DELV-READ-CTR.
055400*
055500 800-EXIT.
055600     EXIT.
055700*
055800 850-WRITE-PRICED-DELIVERY.
055900*
056000     WRITE PD-OUTPUT-RECORD FROM WS-PRICED-DELIVERY-REC.
056100     ADD 1 TO WS-DELV-WRTN-CTR.
056200*
056300 850-EXIT.
056400     EXIT.
056500*
056600 900-OPEN-FILES.
056700*
056800     OPEN INPUT  PRICING-RULE-FILE
056900                 DELIVERY-FILE.
057000     OPEN OUTPUT PRICED-DELIVERY-FILE.
057100*
057200 900-EXIT.
057300     EXIT.
057400*
057500 950-DISPLAY-RUN-TOTALS.
057600*
057700     DISPLAY '****  RATECALC RUN SUMMARY  ****'.
057800     MOVE 'PRICING RULES LOADED INTO TABLE       ' TO
057900          DISP-MESSAGE.
058000     MOVE WS-RULE-READ-CTR TO DISP-VALUE.
058100     DISPLAY DISPLAY-LINE.
058200     MOVE 'DELIVERY RECORDS READ                 ' TO
058300          DISP-MESSAGE.
058400     MOVE WS-DELV-READ-CTR TO DISP-VALUE.
058500     DISPLAY DISPLAY-LINE.
058600     MOVE 'PRICED-DELIVERY RECORDS WRITTEN        ' TO
058700          DISP-MESSAGE.
058800     MOVE WS-DELV-WRTN-CTR TO DISP-VALUE.
058900     DISPLAY DISPLAY-LINE.
059000     MOVE WS-GRAND-TOTAL-AMT TO WS-GRAND-TOTAL-ED.
059100     DISPLAY WS-TOTAL-DISPLAY-LINE.
059200     IF RATE-TRACE-MODE
059300         DISPLAY '****  UPSI-0 ON - TRACE MODE ACTIVE  ****'.
059400     DISPLAY '****  RATECALC EOJ  ****'.
059500*
059600 950-EXIT.
059700     EXIT.
059800*
059900 990-CLOSE-FILES.
060000*
060100     CLOSE PRICING-RULE-FILE
060200           DELIVERY-FILE
060300           PRICED-DELIVERY-FILE.
060400*
060500 990-EXIT.
060600     EXIT.
