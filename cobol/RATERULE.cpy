000100*--------------------------------------------------------------*
000200*  RATERULE  -  PRICING RULE TABLE, LOADED ONCE FROM THE       *
000300*               RATERULE FLAT FILE BY RATECALC 150-LOAD-       *
000400*               RULE-TABLE AND SCANNED IN FILE ORDER BY EVERY  *
000500*               RULE-LOOKUP PARAGRAPH (FIRST MATCH WINS).      *
000600*                                                               *
000700*  92-03-14  JRS  ORIGINAL COPYBOOK FOR RATECALC ROLLOUT.      *
000800*  96-11-02  JRS  RAISED WS-MAX-RULES FROM 300 TO 500 - RULE   *
000900*                 FILE OUTGREW THE ORIGINAL TABLE SIZE.        *
001000*  99-02-17  JRS  ADDED NO-BOUND CONDITION NAMES FOR THE       *
001100*                 99999.99 DISTANCE/WEIGHT BAND SENTINEL -     *
001200*                 SAME SENTINEL MARKS BOTH ENDS OF A BAND AS   *
001300*                 WIDE OPEN.                                   *
001400*--------------------------------------------------------------*
001500 01  WS-RULE-TABLE.
001600     05  WS-RULE-COUNT            PIC S9(4) COMP SYNC VALUE 0.
001700     05  WS-MAX-RULES             PIC S9(4) COMP SYNC VALUE +500.
001800     05  RULE-TABLE-ENTRY OCCURS 500 TIMES
001900                          INDEXED BY RULE-NDX.
002000         10  RULE-ID-TB           PIC 9(9).
002100         10  RULE-TYPE-TB         PIC X(20).
002200             88  TB-IS-BASE-RATE       VALUE 'BASE-RATE'.
002300             88  TB-IS-PER-KM-RATE     VALUE 'PER-KM-RATE'.
002400             88  TB-IS-URGENT-SURCHG   VALUE 'URGENT-SURCHARGE'.
002500             88  TB-IS-AFTHRS-SURCHG
002600                           VALUE 'AFTER-HOURS-SURCHARGE'.
002700             88  TB-IS-WEEKEND-SURCHG  VALUE 'WEEKEND-SURCHARGE'.
002800             88  TB-IS-WEIGHT-SURCHG   VALUE 'WEIGHT-SURCHARGE'.
002900             88  TB-IS-DISTANCE-SURCHG
003000                           VALUE 'DISTANCE-SURCHARGE'.
003100         10  RULE-VALUE-TB        PIC S9(7)V99.
003200         10  CUSTOMER-ID-TB       PIC 9(9).
003300         10  CUSTOMER-TYPE-TB     PIC X(16).
003400         10  PRIORITY-LEVEL-TB    PIC X(8).
003500         10  MIN-DISTANCE-KM-TB   PIC S9(5)V99.
003600             88  TB-MIN-DIST-NO-BOUND  VALUE 99999.99.
003700         10  MAX-DISTANCE-KM-TB   PIC S9(5)V99.
003800             88  TB-MAX-DIST-NO-BOUND  VALUE 99999.99.
003900         10  MIN-WEIGHT-KG-TB     PIC S9(5)V99.
004000             88  TB-MIN-WEIGHT-NO-BOUND VALUE 99999.99.
004100         10  MAX-WEIGHT-KG-TB     PIC S9(5)V99.
004200             88  TB-MAX-WEIGHT-NO-BOUND VALUE 99999.99.
004300         10  ACTIVE-FLAG-TB       PIC X(1).
004400             88  RULE-IS-ACTIVE-TB     VALUE 'Y'.
004500         10  VALID-FROM-TB        PIC 9(8).
004600         10  VALID-FROM-CCYYMMDD REDEFINES VALID-FROM-TB.
004700             15  VF-CC-TB         PIC 9(2).
004800             15  VF-YY-TB         PIC 9(2).
004900             15  VF-MM-TB         PIC 9(2).
005000             15  VF-DD-TB         PIC 9(2).
005100         10  VALID-UNTIL-TB       PIC 9(8).
005200         10  FILLER               PIC X(16).
