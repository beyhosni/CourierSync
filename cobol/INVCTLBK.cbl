000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVCTLBK.
000300 AUTHOR.        J R SAYLES.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04-02-92.
000600 DATE-COMPILED. 04-02-92.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO ASSEMBLE CUSTOMER INVOICES FROM A FILE OF     *
001100*  INVOICE LINE ITEMS.  INVCTLBK READS THE INVITEM FILE, WHICH   *
001200*  ARRIVES PRE-SORTED BY INVOICE NUMBER FROM THE ORDER-ENTRY     *
001300*  SYSTEM, PRICES EACH LINE (APPLYING ANY LINE DISCOUNT),        *
001400*  WRITES ONE DETAIL RECORD PER LINE TO ITEMOUT, AND ON EVERY    *
001500*  INVOICE-NUMBER BREAK WRITES ONE INVSUM SUMMARY RECORD         *
001600*  CARRYING THE INVOICE SUBTOTAL, TAX AND GRAND TOTAL.  RUN      *
001700*  COUNTS AND THE BATCH GRAND TOTAL ARE DISPLAYED TO SYSOUT AT   *
001800*  END OF JOB.                                                   *
001900******************************************************************
002000*                       CHANGE LOG                               *
002100******************************************************************
002200* 04-02-92  JRS  ORIGINAL PROGRAM - REPLACES THE ORDER-ENTRY     *
002300*                SYSTEM'S OWN INVOICE TOTALING, WHICH DID NOT    *
002400*                HANDLE PER-LINE DISCOUNTS.                      *
002500* 09-15-92  JRS  ADDED DISCOUNT-PERCENT HANDLING ON THE LINE     *
002600*                ITEM - DISPATCH HAD BEEN DISCOUNTING BY HAND.   *
002700* 02-11-94  MTK  CORRECTED LINE-TOTAL DISCOUNT DIVIDE - MUST     *
002800*                TRUNCATE, NOT ROUND, TO MATCH THE MANUAL        *
002900*                WORKSHEET DISPATCH USED TO CROSS-FOOT AGAINST.  *
003000* 07-19-95  DLW  ADDED QUANTITY-DEFAULTS-TO-1 EDIT - SOME FEEDER *
003100*                RECORDS WERE ARRIVING WITH QUANTITY BLANK.      *
003200* 03-03-97  DLW  DROPPED THE PRINTED AGED-TRIAL-BALANCE REPORT   *
003300*                AND THE SORT STEP - INVITEM NOW ARRIVES         *
003400*                PRE-SORTED, AND BILLING WANTS FLAT FILES ONLY.  *
003500* 09-08-98  JRS  Y2K REMEDIATION - INVOICE-ID AND ALL DATE-      *
003600*                BEARING FIELDS ON THIS FEED CONFIRMED CCYYMMDD  *
003700*                OR NUMERIC-ONLY, NO WINDOWING LOGIC REQUIRED.   *
003800* 02-22-99  JRS  Y2K REMEDIATION SIGN-OFF - NO FURTHER CHANGES   *
003900*                NEEDED FOR THIS PROGRAM.                        *
004000* 11-30-00  MTK  RAISED WS-GRAND-TOTAL-AMT TO 9(11)V99 - DAILY   *
004100*                INVOICE VOLUME OUTGREW THE ORIGINAL FIELD SIZE. *
004200* 06-06-01  DLW  REQUEST R-2301 - TAX-AMOUNT ON THE SUMMARY      *
004300*                RECORD CONFIRMED NOT ROUNDED, PER BILLING.      *
004400******************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON  STATUS IS INVB-TRACE-MODE
005400             OFF STATUS IS INVB-NORMAL-MODE.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900     SELECT INVOICE-ITEM-FILE
006000            ASSIGN       TO UT-S-INVITEM
006100            ACCESS MODE  IS SEQUENTIAL
006200            FILE STATUS  IS ITEMFILE-STATUS.
006300*
006400     SELECT ITEM-OUTPUT-FILE
006500            ASSIGN       TO UT-S-ITEMOUT
006600            ACCESS MODE  IS SEQUENTIAL
006700            FILE STATUS  IS ITEMOUT-STATUS.
006800*
006900     SELECT SUMMARY-OUTPUT-FILE
007000            ASSIGN       TO UT-S-INVSUM
007100            ACCESS MODE  IS SEQUENTIAL
007200            FILE STATUS  IS INVSUM-STATUS.
007300*
007400 DATA DIVISION.
007500*
007600 FILE SECTION.
007700*
007800 FD  INVOICE-ITEM-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 100 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS II-INPUT-RECORD.
008400 01  II-INPUT-RECORD                  PIC X(100).
008500*
008600 FD  ITEM-OUTPUT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 110 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS IO-OUTPUT-RECORD.
009200 01  IO-OUTPUT-RECORD                 PIC X(110).
009300*
009400 FD  SUMMARY-OUTPUT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 70 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SO-OUTPUT-RECORD.
010000 01  SO-OUTPUT-RECORD                 PIC X(70).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 01  FILE-STATUS-CODES.
010500     05  ITEMFILE-STATUS              PIC X(2)  VALUE SPACES.
010600         88  ITEMFILE-OK                         VALUE '00'.
010700     05  ITEMOUT-STATUS                PIC X(2)  VALUE SPACES.
010800         88  ITEMOUT-OK                          VALUE '00'.
010900     05  INVSUM-STATUS                 PIC X(2)  VALUE SPACES.
011000         88  INVSUM-OK                           VALUE '00'.
011100     05  FILLER                        PIC X(1)  VALUE SPACES.
011200*
011300 01  PROGRAM-INDICATOR-SWITCHES.
011400     05  WS-EOF-ITEM-SW                PIC X(3)  VALUE 'NO '.
011500         88  EOF-ITEM                             VALUE 'YES'.
011600     05  FILLER                        PIC X(1)  VALUE SPACES.
011700*
011800 01  WS-BREAK-CONTROLS.
011900     05  WS-PREVIOUS-INVOICE-ID        PIC 9(9)  VALUE ZERO.
012000     05  FILLER                        PIC X(1)  VALUE SPACES.
012100*
012200 01  WS-ACCUMULATORS.
012300*    RECORD COUNTS - KEPT BINARY PER SHOP STANDARD
012400     05  WS-ITEM-READ-CTR              PIC S9(7) COMP SYNC
012500                                                 VALUE 0.
012600     05  WS-ITEM-WRTN-CTR              PIC S9(7) COMP SYNC
012700                                                 VALUE 0.
012800     05  WS-INVOICE-WRTN-CTR           PIC S9(7) COMP SYNC
012900                                                 VALUE 0.
013000*    INVOICE-IN-PROGRESS ACCUMULATORS
013100     05  WS-INVOICE-SUBTOTAL           PIC S9(9)V99
013200                                                 VALUE ZERO.
013300     05  WS-INVOICE-ITEM-COUNT         PIC S9(5) COMP SYNC
013400                                                 VALUE 0.
013500*    WORK FIELDS FOR THE PER-LINE DISCOUNT CALCULATION
013600     05  WS-LINE-TOTAL                 PIC S9(7)V99
013700                                                 VALUE ZERO.
013800     05  WS-DISCOUNT-AMT               PIC S9(7)V99
013900                                                 VALUE ZERO.
014000*    BATCH GRAND TOTAL - KEPT ZONED, NOT PACKED, PER SHOP STANDARD
014100     05  WS-GRAND-TOTAL-AMT            PIC S9(11)V99
014200                                                 VALUE ZERO.
014300     05  FILLER                        PIC X(1)  VALUE SPACES.
014400*
014500 01  WS-INVOICE-ITEM-REC.
014600     05  INVOICE-ID-IN                 PIC 9(9).
014700     05  INVOICE-ID-IN-SPLIT REDEFINES INVOICE-ID-IN.
014800         10  INV-BATCH-NO-IN           PIC 9(5).
014900         10  INV-SEQ-NO-IN             PIC 9(4).
015000     05  ITEM-TYPE-IN                  PIC X(10).
015100         88  ITEM-IS-DELIVERY-IN                 VALUE 'DELIVERY'.
015200         88  ITEM-IS-SURCHARGE-IN                VALUE 'SURCHARGE'.
015300         88  ITEM-IS-DISCOUNT-IN                 VALUE 'DISCOUNT'.
015400         88  ITEM-IS-OTHER-IN                    VALUE 'OTHER'.
015500     05  DESCRIPTION-IN                PIC X(40).
015600     05  QUANTITY-IN                   PIC S9(5).
015700     05  UNIT-PRICE-IN                 PIC S9(7)V99.
015800     05  DISCOUNT-PERCENT-IN           PIC S9(3)V99.
015900     05  ITEM-DELIVERY-ID-IN           PIC 9(9).
016000     05  FILLER                        PIC X(13).
016100*
016200 01  WS-ITEM-OUT-REC.
016300     05  INVOICE-ID-OUT                PIC 9(9).
016400     05  ITEM-TYPE-OUT                 PIC X(10).
016500     05  DESCRIPTION-OUT               PIC X(40).
016600     05  QUANTITY-OUT                  PIC S9(5).
016700     05  UNIT-PRICE-OUT                PIC S9(7)V99.
016800     05  DISCOUNT-PERCENT-OUT          PIC S9(3)V99.
016900     05  ITEM-DELIVERY-ID-OUT          PIC 9(9).
017000     05  LINE-TOTAL-OUT                PIC S9(7)V99.
017100     05  FILLER                        PIC X(14).
017200*
017300 01  WS-SUMMARY-REC.
017400     05  INVOICE-ID-SUM                PIC 9(9).
017500     05  INVOICE-ID-SUM-SPLIT REDEFINES INVOICE-ID-SUM.
017600         10  INV-BATCH-NO-SUM          PIC 9(5).
017700         10  INV-SEQ-NO-SUM            PIC 9(4).
017800     05  ITEM-COUNT-SUM                PIC 9(5).
017900     05  SUBTOTAL-SUM                  PIC S9(9)V99.
018000     05  TAX-RATE-SUM                  PIC S9(1)V999.
018100     05  TAX-AMOUNT-SUM                PIC S9(9)V99.
018200     05  TOTAL-AMOUNT-SUM              PIC S9(9)V99.
018300     05  TOTAL-AMOUNT-UNSIGNED REDEFINES TOTAL-AMOUNT-SUM
018400                                       PIC 9(9)V99.
018500     05  FILLER                        PIC X(19).
018600*
018700 01  DISPLAY-LINE.
018800     05  DISP-MESSAGE                  PIC X(40).
018900     05  DISP-VALUE                    PIC ZZZ,ZZZ,ZZ9.
019000     05  FILLER                        PIC X(5)  VALUE SPACES.
019100*
019200 01  WS-TOTAL-DISPLAY-LINE.
019300     05  FILLER                        PIC X(30)
019400             VALUE 'GRAND TOTAL OF TOTAL-AMOUNT: '.
019500     05  WS-GRAND-TOTAL-ED             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
019600     05  FILLER                        PIC X(8)  VALUE SPACES.
019700*
019800 PROCEDURE DIVISION.
019900*
020000 000-MAINLINE.
020100*
020200     PERFORM 900-OPEN-FILES THRU 900-EXIT.
020300     PERFORM 800-READ-INVOICE-ITEM THRU 800-EXIT.
020400     IF EOF-ITEM
020500         DISPLAY 'ERROR!!  INVOICE-ITEM FILE EMPTY!'
020600     ELSE
020700         MOVE INVOICE-ID-IN TO WS-PREVIOUS-INVOICE-ID
020800         PERFORM 300-PRSS-ITEM-GROUP THRU 300-EXIT
020900             UNTIL EOF-ITEM
021000         PERFORM 400-WRITE-INVOICE-SUMMARY THRU 400-EXIT.
021100     PERFORM 950-DISPLAY-RUN-TOTALS THRU 950-EXIT.
021200     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
021300     MOVE ZERO TO RETURN-CODE.
021400     GOBACK.
021500*
021600 200-PROCESS-ITEM.
021700*
021800     IF QUANTITY-IN = ZERO
021900         MOVE 1 TO QUANTITY-IN.
022000     COMPUTE WS-LINE-TOTAL = UNIT-PRICE-IN * QUANTITY-IN.
022100     IF DISCOUNT-PERCENT-IN > ZERO
022200         COMPUTE WS-DISCOUNT-AMT =
022300             (WS-LINE-TOTAL * DISCOUNT-PERCENT-IN) / 100
022400         SUBTRACT WS-DISCOUNT-AMT FROM WS-LINE-TOTAL.
022500     MOVE INVOICE-ID-IN        TO INVOICE-ID-OUT.
022600     MOVE ITEM-TYPE-IN         TO ITEM-TYPE-OUT.
022700     MOVE DESCRIPTION-IN       TO DESCRIPTION-OUT.
022800     MOVE QUANTITY-IN          TO QUANTITY-OUT.
022900     MOVE UNIT-PRICE-IN        TO UNIT-PRICE-OUT.
023000     MOVE DISCOUNT-PERCENT-IN  TO DISCOUNT-PERCENT-OUT.
023100     MOVE ITEM-DELIVERY-ID-IN  TO ITEM-DELIVERY-ID-OUT.
023200     MOVE WS-LINE-TOTAL        TO LINE-TOTAL-OUT.
023300     PERFORM 850-WRITE-ITEM-OUT THRU 850-EXIT.
023400     ADD WS-LINE-TOTAL TO WS-INVOICE-SUBTOTAL.
023500     ADD 1 TO WS-INVOICE-ITEM-COUNT.
023600*
023700 200-EXIT.
023800     EXIT.
023900*
024000 300-PRSS-ITEM-GROUP.
024100*
024200     IF INVOICE-ID-IN NOT EQUAL TO WS-PREVIOUS-INVOICE-ID
024300         PERFORM 400-WRITE-INVOICE-SUMMARY THRU 400-EXIT
024400         MOVE INVOICE-ID-IN TO WS-PREVIOUS-INVOICE-ID.
024500     PERFORM 200-PROCESS-ITEM THRU 200-EXIT.
024600     PERFORM 800-READ-INVOICE-ITEM THRU 800-EXIT.
024700*
024800 300-EXIT.
024900     EXIT.
025000*
025100 400-WRITE-INVOICE-SUMMARY.
025200*
025300     MOVE WS-PREVIOUS-INVOICE-ID TO INVOICE-ID-SUM.
025400     MOVE WS-INVOICE-ITEM-COUNT  TO ITEM-COUNT-SUM.
025500     MOVE WS-INVOICE-SUBTOTAL    TO SUBTOTAL-SUM.
025600     MOVE .100                   TO TAX-RATE-SUM.
025700     COMPUTE TAX-AMOUNT-SUM = SUBTOTAL-SUM * TAX-RATE-SUM.
025800     COMPUTE TOTAL-AMOUNT-SUM = SUBTOTAL-SUM + TAX-AMOUNT-SUM.
025900     WRITE SO-OUTPUT-RECORD FROM WS-SUMMARY-REC.
026000     ADD 1 TO WS-INVOICE-WRTN-CTR.
026100     ADD TOTAL-AMOUNT-SUM TO WS-GRAND-TOTAL-AMT.
026200     MOVE ZERO TO WS-INVOICE-SUBTOTAL.
026300     MOVE ZERO TO WS-INVOICE-ITEM-COUNT.
026400*
026500 400-EXIT.
026600     EXIT.
026700*
026800 800-READ-INVOICE-ITEM.
026900*
027000     READ INVOICE-ITEM-FILE INTO WS-INVOICE-ITEM-REC
027100         AT END  MOVE 'YES' TO WS-EOF-ITEM-SW
027200                 GO TO 800-EXIT.
027300     ADD 1 TO WS-ITEM-READ-CTR.
027400*
027500 800-EXIT.
027600     EXIT.
027700*
027800 850-WRITE-ITEM-OUT.
027900*
028000     WRITE IO-OUTPUT-RECORD FROM WS-ITEM-OUT-REC.
028100     ADD 1 TO WS-ITEM-WRTN-CTR.
028200*
028300 850-EXIT.
028400     EXIT.
028500*
028600 900-OPEN-FILES.
028700*
028800     OPEN INPUT  INVOICE-ITEM-FILE.
028900     OPEN OUTPUT ITEM-OUTPUT-FILE
029000                 SUMMARY-OUTPUT-FILE.
029100*
029200 900-EXIT.
029300     EXIT.
029400*
029500 950-DISPLAY-RUN-TOTALS.
029600*
029700     DISPLAY '****  INVCTLBK RUN SUMMARY  ****'.
029800     MOVE 'INVOICE-ITEM RECORDS READ              ' TO
029900          DISP-MESSAGE.
030000     MOVE WS-ITEM-READ-CTR TO DISP-VALUE.
030100     DISPLAY DISPLAY-LINE.
030200     MOVE 'INVOICE-ITEM-OUT RECORDS WRITTEN       ' TO
030300          DISP-MESSAGE.
030400     MOVE WS-ITEM-WRTN-CTR TO DISP-VALUE.
030500     DISPLAY DISPLAY-LINE.
030600     MOVE 'INVOICE-SUMMARY RECORDS WRITTEN        ' TO
030700          DISP-MESSAGE.
030800     MOVE WS-INVOICE-WRTN-CTR TO DISP-VALUE.
030900     DISPLAY DISPLAY-LINE.
031000     MOVE WS-GRAND-TOTAL-AMT TO WS-GRAND-TOTAL-ED.
031100     DISPLAY WS-TOTAL-DISPLAY-LINE.
031200     IF INVB-TRACE-MODE
031300         DISPLAY '****  UPSI-0 ON - TRACE MODE ACTIVE  ****'.
031400     DISPLAY '****  INVCTLBK EOJ  ****'.
031500*
031600 950-EXIT.
031700     EXIT.
031800*
031900 990-CLOSE-FILES.
032000*
032100     CLOSE INVOICE-ITEM-FILE
032200           ITEM-OUTPUT-FILE
032300           SUMMARY-OUTPUT-FILE.
032400*
032500 990-EXIT.
032600     EXIT.
